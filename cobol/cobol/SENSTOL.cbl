000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  SENSTOL.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *        THIS SUBPROGRAM IS CALLED ONCE PER CALIBRATION JOB BY
001300      *        TOLCALC TO DERIVE THE SENSOR-COMPONENT TOLERANCE THAT
001400      *        FEEDS THE TOTAL-CHAIN-TOLERANCE QUADRATURE SUM.
001500      *
001600      *        TEMPERATURE SENSORS GET A COMPUTED TOLERANCE BASED ON
001700      *        THE WIDEST POINT OF THE CALIBRATED RANGE.  ALL OTHER
001800      *        SENSOR TYPES (PRESSURE, FLOW, SPEED) JUST PASS BACK THE
001900      *        SUPPLIED TOLERANCE CONSTANT, DEFAULTING IT WHEN THE
002000      *        CALLER LEFT IT ZERO.
002100      *
002200      ******************************************************************
002300      *-------|----------|-----|--------------------------------------*
002400      * VERS. |  DATE    | BY  | DESCRIPTION                          *
002500      *-------|----------|-----|--------------------------------------*
002600      *A.00.00| 03/14/88 | JS  | INITIAL RELEASE                      *
002700      *A.00.01| 02/04/97 | MM  | ADDED DEFAULTING WHEN TOL-SENSOR-INPUT*
002800      *       |          |     | COMES IN ZERO OR BLANK (REQ 4471)    *
002900      *A.00.02| 08/14/92 | AK  | CORRECTED ABS-VALUE LOGIC FOR RANGE-  *
003000      *       |          |     | MIN WHEN RANGE IS ENTIRELY NEGATIVE  *
003100      *A.00.03| 01/03/99 | AK  | Y2K REVIEW - NO DATE FIELDS ON THIS   *
003200      *       |          |     | SUBPROGRAM, NO CHANGE REQUIRED       *
003300      *A.00.04| 03/22/04 | RLM | TOL-SENSOR-SLOPE PULLED OUT TO A      *
003400      *       |          |     | NAMED CONSTANT PER METROLOGY REQ 8810*
003500      *A.00.05| 06/11/11 | TGD | ADDED WS-CALL-COUNT FOR RUN-TIME DUMP *
003600      *       |          |     | REQUESTED BY QA (TICKET MET-0192)    *
003650      *A.00.06| 03/11/16 | RLM | WS-WIDEST-POINT, WS-SUB, WS-CALL-     *
003660      *       |          |     | COUNT AND RETURN-CD PULLED OUT TO     *
003670      *       |          |     | 77-LEVELS, HOUSE STANDARD FOR A       *
003680      *       |          |     | STANDALONE FIELD                      *
003700      *-------|----------|-----|--------------------------------------*
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500
004600       INPUT-OUTPUT SECTION.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000
005100       WORKING-STORAGE SECTION.
005200
005300      *----------- SENSOR TOLERANCE CONSTANTS -------------------------*
005400       01  WS-SENSOR-CONST-REC.
005500           05  WS-SENSOR-BASE-TOL      PIC 9(1)V9(4) VALUE 0.1500.
005600           05  WS-SENSOR-SLOPE         PIC 9(1)V9(4) VALUE 0.0020.
005700           05  WS-DFLT-SENSOR-TOL      PIC 9(3)V9(4) VALUE 000.5000.
005710           05  FILLER                  PIC X(02) VALUE SPACES.
005800      *----------- ALTERNATE RAW VIEW, USED ONLY BY 900-DUMP-CONSTS ---*
005900       01  WS-SENSOR-CONST-ALT REDEFINES WS-SENSOR-CONST-REC.
006000           05  WS-SENSOR-CONST-RAW     PIC X(12).
006050           05  FILLER                  PIC X(07).
006100
006200      *----------- RANGE-MIN / RANGE-MAX WORK PAIR ---------------------*
006300       01  WS-RANGE-PAIR.
006400           05  WS-RANGE-MIN-W          PIC S9(05)V99.
006500           05  WS-RANGE-MAX-W          PIC S9(05)V99.
006510           05  FILLER                  PIC X(02) VALUE SPACES.
006600      *----------- ALTERNATE TABLE VIEW OF THE SAME PAIR, SO THE MAX---*
006700      *----------- OF THE TWO ABSOLUTE VALUES CAN BE FOUND BY A SMALL -*
006800      *----------- PERFORM VARYING LOOP INSTEAD OF TWO IF STATEMENTS --*
006900       01  WS-RANGE-PAIR-TBL REDEFINES WS-RANGE-PAIR.
007000           05  WS-RANGE-ENTRY OCCURS 2 TIMES
007100                                   PIC S9(05)V99.
007150           05  FILLER                  PIC X(02).
007200
007300      *----------- ABS-VALUE WORK AREA ---------------------------------*
007400      *----------- AN UNSIGNED MOVE OF A SIGNED FIELD STRIPS THE SIGN -*
007500      *----------- THIS IS THE HOUSE WAY OF TAKING AN ABSOLUTE VALUE --*
007600      *----------- WITHOUT A CALL TO FUNCTION ABS                    --*
007700       01  WS-ABS-WORK.
007800           05  WS-ABS-VALUE            PIC 9(05)V99.
007810           05  FILLER                  PIC X(02) VALUE SPACES.
007900       01  WS-ABS-WORK-SIGNED REDEFINES WS-ABS-WORK.
008000           05  WS-ABS-VALUE-S          PIC S9(05)V99.
008010           05  FILLER                  PIC X(02).
008100
008200       77  WS-WIDEST-POINT             PIC 9(05)V99.
008300       77  WS-SUB                      PIC S9(04) COMP.
008400       77  WS-CALL-COUNT               PIC S9(04) COMP VALUE ZERO.
008500
008600       LINKAGE SECTION.
008700       01  SENSOR-TOL-REC.
008800           05  ST-SENSOR-TYPE          PIC X(01).
008900               88  ST-SENSOR-TEMP          VALUE 'T'.
009000               88  ST-SENSOR-PRESSURE      VALUE 'P'.
009100               88  ST-SENSOR-FLOW          VALUE 'C'.
009200               88  ST-SENSOR-SPEED         VALUE 'V'.
009300           05  ST-RANGE-MIN            PIC S9(05)V99.
009400           05  ST-RANGE-MAX            PIC S9(05)V99.
009500           05  ST-TOL-SENSOR-INPUT     PIC 9(03)V9(04).
009600           05  ST-TOL-SENSOR-OUT       PIC 9(03)V9(04).
009610           05  FILLER                  PIC X(02).
009700       77  RETURN-CD                   PIC S9(04) COMP.
009800
009900       PROCEDURE DIVISION USING SENSOR-TOL-REC, RETURN-CD.
010000
010100       000-DERIVE-SENSOR-TOL.
010200           ADD +1 TO WS-CALL-COUNT.
010300           MOVE ZERO TO RETURN-CD.
010400
010500           IF ST-SENSOR-TEMP
010600               PERFORM 100-CALC-TEMP-SENSOR-TOL
010700           ELSE
010800               PERFORM 200-CALC-OTHER-SENSOR-TOL.
010900
011000           GOBACK.
011100
011200       100-CALC-TEMP-SENSOR-TOL.
011300      **** TSENSOR = 0.15 + 0.0020 * MAX(|RANGE-MIN|,|RANGE-MAX|)    010399JS
011400           MOVE ST-RANGE-MIN TO WS-RANGE-MIN-W.
011500           MOVE ST-RANGE-MAX TO WS-RANGE-MAX-W.
011600           MOVE ZERO TO WS-WIDEST-POINT.
011700
011800           PERFORM 150-FIND-WIDEST-POINT
011900               VARYING WS-SUB FROM 1 BY 1
012000               UNTIL WS-SUB > 2.
012100
012200           COMPUTE ST-TOL-SENSOR-OUT ROUNDED =
012300               WS-SENSOR-BASE-TOL +
012400               ( WS-SENSOR-SLOPE * WS-WIDEST-POINT ).
012500
012600       150-FIND-WIDEST-POINT.
012700           MOVE WS-RANGE-ENTRY(WS-SUB) TO WS-ABS-VALUE-S.
012800      **** UNSIGNED MOVE ABOVE STRIPS THE SIGN - SEE WS-ABS-WORK      081492AK
012900           IF WS-ABS-VALUE > WS-WIDEST-POINT
013000               MOVE WS-ABS-VALUE TO WS-WIDEST-POINT.
013100
013200       200-CALC-OTHER-SENSOR-TOL.
013300      **** PRESSURE / FLOW / SPEED SENSORS - CONSTANT FROM THE HEADER  020497MM
013400           IF ST-TOL-SENSOR-INPUT = ZERO
013500               MOVE WS-DFLT-SENSOR-TOL TO ST-TOL-SENSOR-OUT
013600           ELSE
013700               MOVE ST-TOL-SENSOR-INPUT TO ST-TOL-SENSOR-OUT.
013800
013900       900-DUMP-CONSTS.
014000      **** DIAGNOSTIC ONLY - INVOKED FROM DEBUG LINE MODE, NOT CALLED  061111TGD
014100      **** IN NORMAL PRODUCTION FLOW
014200           DISPLAY 'SENSTOL CALL COUNT ' WS-CALL-COUNT.
014300           DISPLAY 'SENSTOL CONSTANTS  ' WS-SENSOR-CONST-RAW.
