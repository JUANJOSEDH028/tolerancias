000100******************************************************************
000200*                                                                *
000300*    ABENDREC  --  DIAGNOSTIC RECORD FOR ABNORMAL JOB TERMINATION*
000400*                                                                *
000500*    WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN IN ANY CALIBRATION  *
000600*    PROGRAM THAT TAKES A FATAL EXIT.  SAME SHAPE AND FIELD      *
000700*    NAMES AS THE HOUSE ABENDREC LAYOUT USED ON THE PATIENT-     *
000800*    SYSTEM JOBS, SO THE OPERATOR RUN BOOK DOES NOT CHANGE.      *
000900*                                                                *
001000*-------|----------|-----|--------------------------------------*
001100* VERS. |  DATE    | BY  | DESCRIPTION                          *
001200*-------|----------|-----|--------------------------------------*
001300*A.00.00| 03/14/88 | JS  | INITIAL LAYOUT                        *
001400*A.00.01| 09/23/99 | AK  | Y2K REVIEW - NO DATE FIELDS, NO CHANGE *
001500*A.00.02| 04/02/04 | RLM | ADDED ZERO-VAL/ONE-VAL - PRIOR COPY OF *
001600*       |          |     | THIS MEMBER ON THE PATIENT SYSTEM HAD *
001700*       |          |     | THEM BURIED IN COUNTERS-AND-SWITCHES, *
001800*       |          |     | MOVED HERE SO EVERY CALLER OF 1000-   *
001900*       |          |     | ABEND-RTN GETS THEM FOR FREE          *
002000*-------|----------|-----|--------------------------------------*
002100******************************************************************
002200 01  ABEND-REC.
002300     05  FILLER                  PIC X(01) VALUE SPACES.
002400     05  PARA-NAME               PIC X(30).
002500     05  FILLER                  PIC X(01) VALUE SPACES.
002600     05  ABEND-REASON            PIC X(40).
002700     05  FILLER                  PIC X(01) VALUE SPACES.
002800     05  EXPECTED-VAL            PIC X(10).
002900     05  FILLER                  PIC X(01) VALUE SPACES.
003000     05  ACTUAL-VAL              PIC X(10).
003100     05  FILLER                  PIC X(30) VALUE SPACES.
003200     05  ZERO-VAL                PIC S9(01) COMP VALUE ZERO.
003300     05  ONE-VAL                 PIC S9(01) COMP VALUE +1.
003400     05  FILLER                  PIC X(04) VALUE SPACES.
