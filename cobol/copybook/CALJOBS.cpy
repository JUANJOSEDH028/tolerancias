000100******************************************************************
000200*                                                                *
000300*    CALJOBS  --  CALIBRATION JOB INPUT RECORD                   *
000400*                                                                *
000500*    ONE PHYSICAL RECORD LAYOUT CARRIES TWO DIFFERENT RECORD     *
000600*    FORMS, SELECTED BY CJ-RECORD-TYPE:                          *
000700*                                                                *
000800*      'H'  JOB HEADER   - ONE PER CALIBRATION JOB               *
000900*      'D'  MEASUREMENT  - N PER JOB, N >= 0, FOLLOWS ITS HEADER *
001000*                                                                *
001100*    THE FILE IS IN JOB-ID SEQUENCE.  A NEW 'H' RECORD (OR       *
001200*    END OF FILE) CLOSES THE PRIOR JOB -- SEE TOLCALC 200-NEW-JOB*
001300*                                                                *
001400*-------|----------|-----|--------------------------------------*
001500* VERS. |  DATE    | BY  | DESCRIPTION                          *
001600*-------|----------|-----|--------------------------------------*
001700*A.00.00| 03/14/88 | JS  | INITIAL LAYOUT - ORIGINAL RELEASE      *
001800*A.00.01| 11/02/91 | TGD | ADDED SIGN-LEADING SEPARATE ON ALL    *
001900*       |          |     | SIGNED NUMERICS PER AUDIT FINDING     *
002000*A.00.02| 07/09/98 | AK  | Y2K REVIEW - NO DATE FIELDS ON THIS   *
002100*       |          |     | RECORD, NO CHANGE REQUIRED            *
002200*A.00.03| 02/17/04 | RLM | WIDENED TOL-SENSOR-INPUT COMMENT ONLY *
002300*-------|----------|-----|--------------------------------------*
002400******************************************************************
002500 01  CALIB-JOB-REC.
002600     05  CJ-RECORD-TYPE          PIC X(01).
002700         88  CJ-HEADER-REC             VALUE 'H'.
002800         88  CJ-DETAIL-REC             VALUE 'D'.
002900         88  CJ-VALID-REC-TYPE         VALUES 'H' 'D'.
003000     05  CJ-JOB-ID               PIC X(08).
003100     05  CJ-HEADER-BODY.
003200         10  CJ-SENSOR-TYPE          PIC X(01).
003300             88  CJ-SENSOR-TEMP          VALUE 'T'.
003400             88  CJ-SENSOR-PRESSURE      VALUE 'P'.
003500             88  CJ-SENSOR-FLOW          VALUE 'C'.
003600             88  CJ-SENSOR-SPEED         VALUE 'V'.
003700             88  CJ-SENSOR-VALID         VALUES 'T' 'P' 'C' 'V'.
003800         10  CJ-RANGE-MIN            PIC S9(05)V99
003900                                     SIGN LEADING SEPARATE.
004000         10  CJ-RANGE-MAX            PIC S9(05)V99
004100                                     SIGN LEADING SEPARATE.
004200         10  CJ-STD-UNCERTAINTY      PIC 9(03)V9(04).
004300         10  CJ-TOL-TRANSMITTER      PIC 9(03)V9(04).
004400         10  CJ-TOL-PLC              PIC 9(03)V9(04).
004500         10  CJ-TOL-DISPLAY          PIC 9(03)V9(04).
004600         10  CJ-TOL-SENSOR-INPUT     PIC 9(03)V9(04).
004700     05  CJ-DETAIL-BODY REDEFINES CJ-HEADER-BODY.
004800         10  CJ-MEASURED-VALUE       PIC S9(05)V999
004900                                     SIGN LEADING SEPARATE.
005000         10  CJ-ERROR-VALUE          PIC S9(03)V9(04)
005100                                     SIGN LEADING SEPARATE.
005200         10  FILLER                  PIC X(35).
005300     05  FILLER                      PIC X(19) VALUE SPACES.
