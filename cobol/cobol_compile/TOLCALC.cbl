000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TOLCALC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS AND PROCESSES A CALIBRATION JOBS
001300      *          FILE PRODUCED BY THE METROLOGY LAB'S DATA COLLECTION
001400      *          SYSTEM
001500      *
001600      *          IT CONTAINS ONE HEADER RECORD FOR EVERY CALIBRATION
001700      *          JOB, FOLLOWED BY ZERO OR MORE MEASUREMENT DETAIL
001800      *          RECORDS FOR THAT JOB
001900      *
002000      *          THE PROGRAM VALIDATES EACH JOB, DERIVES THE FOUR
002100      *          TOLERANCE FIGURES PER THE LAB'S GUM-BASED UNCERTAINTY
002200      *          PROCEDURE, AND WRITES A PRINTED RESULTS REPORT WITH A
002300      *          FINAL CONTROL-TOTALS BLOCK
002400      *
002500      ******************************************************************
002600
002700               INPUT FILE              -   DDS0002.CALJOBS
002800
002900               OUTPUT FILE PRODUCED    -   DDS0002.RESULTS
003000
003100               DUMP FILE               -   SYSOUT
003200
003300      ******************************************************************
003400      *-------|----------|-----|--------------------------------------*
003500      * VERS. |  DATE    | BY  | DESCRIPTION                          *
003600      *-------|----------|-----|--------------------------------------*
003700      *A.00.00| 01/23/88 | JS  | INITIAL RELEASE                      *
003800      *A.00.01| 11/02/91 | TGD | CONTROL-BREAK LOGIC REWORKED TO READ- *
003900      *       |          |     | AHEAD ON JOB-ID, SEE 150-READ-CALJOBS*
004000      *A.00.02| 08/14/92 | AK  | ADDED SPAN-ZERO AND N-LESS-THAN-2     *
004100      *       |          |     | REJECTION EDITS (REQ 2216)           *
004200      *A.00.03| 02/04/97 | MM  | SENSOR TOLERANCE FARMED OUT TO THE    *
004300      *       |          |     | CALLED SUBPROGRAM SENSTOL (REQ 4471) *
004400      *A.00.04| 01/03/99 | AK  | Y2K REVIEW - REPORT DATE FIELD WIDENED*
004500      *       |          |     | TO 4-DIGIT YEAR, SEE WS-RUN-DATE-FLDS *
004600      *A.00.05| 03/22/04 | RLM | PRACTICAL/PCT-OF-SPAN/TOTAL-CHAIN     *
004700      *       |          |     | TOLERANCES ROUNDED PER METROLOGY REQ *
004800      *       |          |     | 8810 (WAS TRUNCATING BEFORE)         *
004900      *A.00.06| 06/11/11 | TGD | RUN TOTALS BLOCK ADDED (TICKET MET-  *
005000      *       |          |     | 0192), SEE 950-WRITE-TOTALS          *
005050      *A.00.07| 09/30/14 | RLM | ADDED 970-DUMP-RESULT DIAGNOSTIC LINE *
005060      *       |          |     | (TICKET MET-0244) - WS-RESULT-FIGURES*
005070      *       |          |     | -ALT AND WS-ERROR-TABLE-ALT WERE SIT- *
005080      *       |          |     | TING UNUSED, SAME AS SENSTOL'S 900-  *
005090      *       |          |     | DUMP-CONSTS.  ALSO MADE 1000-ABEND-   *
005095      *       |          |     | RTN ACTUALLY DUMP WS-HOLD-HEADER-RAW  *
005096      *A.00.08| 03/11/16 | RLM | RETURN-CD, CALC-CALL-RET-CODE AND WS- *
005097      *       |          |     | SENSOR-TOL PULLED OUT TO 77-LEVELS,   *
005098      *       |          |     | HOUSE STANDARD FOR A STANDALONE FIELD *
005100      *-------|----------|-----|--------------------------------------*
005200      ******************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600           SELECT CALJOBS-FILE
006700           ASSIGN TO UT-S-CALJOBS
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS IFCODE.
007000
007100           SELECT RESULTS-FILE
007200           ASSIGN TO UT-S-RESULTS
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  SYSOUT
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 130 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS SYSOUT-REC.
008400       01  SYSOUT-REC.
008410           05  SYSOUT-REC-BODY         PIC X(128).
008420           05  FILLER                  PIC X(02).
008500
008600      ****** THIS FILE IS PASSED IN FROM THE LAB'S DATA COLLECTION
008700      ****** SYSTEM.  IT CONSISTS OF ONE 'H' HEADER RECORD PER JOB
008800      ****** FOLLOWED BY ITS 'D' MEASUREMENT DETAIL RECORDS, IN
008900      ****** JOB-ID SEQUENCE.  THE NEXT 'H' (OR END OF FILE) CLOSES
009000      ****** THE PRIOR JOB - SEE 150-READ-CALJOBS/200-NEW-JOB
009100       FD  CALJOBS-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 80 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS CALIB-JOB-REC-DATA.
009700       01  CALIB-JOB-REC-DATA.
009710           05  CALIB-JOB-REC-BODY      PIC X(78).
009720           05  FILLER                  PIC X(02).
009800
009900      ****** RESULTS REPORT, 80 COLUMNS, LINE SEQUENTIAL
010000       FD  RESULTS-FILE
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 80 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS RESULTS-REC.
010600       01  RESULTS-REC.
010610           05  RESULTS-REC-BODY        PIC X(78).
010620           05  FILLER                  PIC X(02).
010700
010800      ** QSAM FILE
010900       WORKING-STORAGE SECTION.
011000
011100       01  FILE-STATUS-CODES.
011200           05  IFCODE                  PIC X(2).
011300               88 CODE-READ       VALUE SPACES.
011400               88 NO-MORE-JOBS    VALUE "10".
011500           05  OFCODE                  PIC X(2).
011600               88 CODE-WRITE      VALUE SPACES.
011650           05  FILLER                  PIC X(02).
011700
011800       COPY CALJOBS.
011801
011802       COPY CALABND.
011803
011804      *----------- WORKING COPY OF THE SENSTOL LINKAGE RECORD --------*
011805      *----------- CALLER OWNS THE STORAGE, PER HOUSE CALL CONVENTION -*
011806       01  SENSOR-TOL-REC.
011807           05  ST-SENSOR-TYPE          PIC X(01).
011808           05  ST-RANGE-MIN            PIC S9(05)V99.
011809           05  ST-RANGE-MAX            PIC S9(05)V99.
011810           05  ST-TOL-SENSOR-INPUT     PIC 9(03)V9(04).
011811           05  ST-TOL-SENSOR-OUT       PIC 9(03)V9(04).
011812           05  FILLER                  PIC X(02).
011813
011814      *----------- RESULT FIGURES FOR THE CURRENT JOB ------------------*
011815       01  WS-RESULT-FIGURES.
011816           05  WS-TOL-STRICT           PIC 9(03)V9(04) COMP-3.
011817           05  WS-TOL-PRACTICAL        PIC 9(03)V99    COMP-3.
011818           05  WS-TOL-PCT-OF-SPAN      PIC 9(05)V99    COMP-3.
011819           05  WS-TOTAL-CHAIN          PIC 9(03)V99    COMP-3.
011820           05  FILLER                  PIC X(02).
011821      *----------- ALTERNATE DISPLAY VIEW, USED ONLY BY 970-DUMP-RESULT-*
011822      *----------- (DIAGNOSTIC ONLY, NOT CALLED IN NORMAL PRODUCTION RUN)*
011823       01  WS-RESULT-FIGURES-ALT REDEFINES WS-RESULT-FIGURES.
011824           05  WS-RESULT-FIGURES-RAW   PIC X(14).
011825           05  FILLER                  PIC X(02).
011826
011827      *----------- CURRENT JOB'S REJECTION REASON, IF ANY --------------*
011828       01  WS-REJECT-REASON.
011829           05  WS-REJECT-REASON-TXT    PIC X(50) VALUE SPACES.
011830           05  FILLER                  PIC X(02).
011831
011832      *----------- IN-HOUSE SQUARE ROOT ROUTINE WORK AREA --------------*
011833      *----------- THE SHOP'S COMPILER HAS NO INTRINSIC FUNCTION LIBRARY*
011834      *----------- SO 445-SQRT-RTN DOES NEWTON-RAPHSON BY HAND          *
011835       01  WS-SQRT-WORK.
011836           05  WS-SQRT-INPUT           PIC S9(07)V9(04) COMP-3.
011837           05  WS-SQRT-ESTIMATE        PIC S9(07)V9(04) COMP-3.
011838           05  WS-SQRT-PREV            PIC S9(07)V9(04) COMP-3.
011839           05  WS-SQRT-SUB             PIC S9(04) COMP.
011840           05  FILLER                  PIC X(02).
011900
012000      *----------- CURRENT-JOB HOLD AREA --------------------------------*
012100      *----------- BUILT UP OVER THE 'D' RECORDS OF ONE JOB, THEN FROZEN-*
012200      *----------- INTO WS-HOLD-xxx AT THE JOB BREAK SO THE NEXT JOB'S --*
012300      *----------- HEADER CAN ALREADY BE SITTING IN CALIB-JOB-REC      --*
012400       01  WS-HOLD-HEADER.
012500           05  WS-HOLD-JOB-ID          PIC X(08).
012600           05  WS-HOLD-SENSOR-TYPE     PIC X(01).
012700           05  WS-HOLD-RANGE-MIN       PIC S9(05)V99.
012800           05  WS-HOLD-RANGE-MAX       PIC S9(05)V99.
012900           05  WS-HOLD-STD-UNCERTAINTY PIC 9(03)V9(04).
013000           05  WS-HOLD-TOL-TRANSMITTER PIC 9(03)V9(04).
013100           05  WS-HOLD-TOL-PLC         PIC 9(03)V9(04).
013200           05  WS-HOLD-TOL-DISPLAY     PIC 9(03)V9(04).
013300           05  WS-HOLD-TOL-SENSOR-IN   PIC 9(03)V9(04).
013350           05  FILLER                  PIC X(03).
013400      *----------- ALTERNATE NAME VIEW - DUMPED BY 1000-ABEND-RTN SO ---*
013500      *----------- THE OPERATOR CAN SEE WHICH JOB WAS IN FLIGHT      ---*
013600       01  WS-HOLD-HEADER-DUMP REDEFINES WS-HOLD-HEADER.
013700           05  WS-HOLD-HEADER-RAW      PIC X(32).
013750           05  FILLER                  PIC X(02).
013800
013900      *----------- MEASUREMENT ERROR-VALUE TABLE -----------------------*
014000      *----------- ONE ENTRY PER DETAIL RECORD OF THE CURRENT JOB,    --*
014100      *----------- USED FOR THE TWO-PASS SAMPLE STANDARD DEVIATION    --*
014200       01  WS-ERROR-TABLE.
014300           05  WS-ERROR-ENTRY OCCURS 500 TIMES
014400                                   PIC S9(03)V9(04) COMP-3.
014450           05  FILLER                  PIC X(02).
014500      *----------- ALTERNATE RAW VIEW, ALSO DUMPED BY 970-DUMP-RESULT ---*
014600       01  WS-ERROR-TABLE-ALT REDEFINES WS-ERROR-TABLE.
014700           05  WS-ERROR-ENTRY-X OCCURS 500 TIMES
014800                                   PIC X(02).
014850           05  FILLER                  PIC X(02).
014900
015000      *----------- RUN-DATE WORK AREA, BROKEN OUT AND NUMERIC VIEWS ---*
015100       01  WS-RUN-DATE-FLDS.
015200           05  WS-RUN-DATE-YY          PIC 9(04).
015300           05  WS-RUN-DATE-MM          PIC 9(02).
015400           05  WS-RUN-DATE-DD          PIC 9(02).
015450           05  FILLER                  PIC X(02).
015500       01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FLDS.
015600           05  WS-RUN-DATE-NUM         PIC 9(08).
015650           05  FILLER                  PIC X(02).
015700
015800       01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900           05  JOBS-READ               PIC 9(7) COMP.
016000           05  JOBS-PROCESSED          PIC 9(7) COMP.
016100           05  JOBS-REJECTED           PIC 9(7) COMP.
016200           05  MEASUREMENTS-READ       PIC 9(7) COMP.
016300           05  WS-ERROR-SUB            PIC S9(04) COMP.
016400           05  WS-DETAIL-COUNT         PIC S9(04) COMP.
016600           05  WS-SUM-ERRORS           PIC S9(05)V9(04) COMP-3.
016700           05  WS-MEAN-ERROR           PIC S9(05)V9(04) COMP-3.
016800           05  WS-SUM-SQ-DEV           PIC S9(07)V9(04) COMP-3.
016900           05  WS-VARIANCE             PIC S9(05)V9(04) COMP-3.
017000           05  WS-SAMPLE-STD-DEV       PIC S9(03)V9(04) COMP-3.
017100           05  WS-COMBINED-UNCERT      PIC S9(03)V9(04) COMP-3.
017200           05  WS-EXPANDED-UNCERT      PIC S9(03)V9(04) COMP-3.
017300           05  WS-SPAN                 PIC S9(05)V99    COMP-3.
017450           05  FILLER                  PIC X(02).
017500
017550      *----------- STANDALONE SCALARS - HOUSE 77-LEVEL IDIOM ------------*
017560       77  RETURN-CD                   PIC S9(04) COMP VALUE 0.
017570       77  CALC-CALL-RET-CODE          PIC S9(04) COMP.
017580       77  WS-SENSOR-TOL               PIC 9(03)V9(04) COMP-3.
017800
017900       01  FLAGS-AND-SWITCHES.
018000           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018100               88 NO-MORE-DATA            VALUE "N".
018200           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
018300               88 JOB-ERROR-FOUND          VALUE "Y".
018400               88 JOB-VALID                VALUE "N".
018650           05  FILLER                  PIC X(02).
019900
020000      *----------- REPORT LINE LAYOUTS -----------------------------*
020100       01  WS-TITLE-HDR.
020200           05  FILLER                  PIC X(14) VALUE SPACES.
020300           05  FILLER                  PIC X(42) VALUE
020400               "METROLOGICAL TRANSMISSION TOLERANCE REPORT".
020500           05  FILLER                  PIC X(24) VALUE SPACES.
020600
020700       01  WS-BLANK-LINE.
020800           05  FILLER                  PIC X(80) VALUE SPACES.
020900
021000       01  WS-JOB-LINE.
021100           05  FILLER                  PIC X(01) VALUE SPACES.
021200           05  FILLER                  PIC X(07) VALUE "JOB-ID:".
021300           05  JL-JOB-ID-O             PIC X(08).
021400           05  FILLER                  PIC X(02) VALUE SPACES.
021500           05  FILLER                  PIC X(08) VALUE "SENSOR: ".
021600           05  JL-SENSOR-NAME-O        PIC X(11).
021700           05  FILLER                  PIC X(01) VALUE SPACES.
021800           05  FILLER                  PIC X(06) VALUE "MIN:  ".
021900           05  JL-RANGE-MIN-O          PIC -(5)9.99.
022000           05  FILLER                  PIC X(06) VALUE " MAX: ".
022100           05  JL-RANGE-MAX-O          PIC -(5)9.99.
022200           05  FILLER                  PIC X(03) VALUE " N:".
022300           05  JL-N-O                  PIC ZZ9.
022400
022500       01  WS-RESULT-LINE.
022600           05  FILLER                  PIC X(05) VALUE SPACES.
022700           05  RL-LABEL-O              PIC X(24).
022800           05  RL-VALUE-O              PIC Z(4)9.9999.
022900
023000       01  WS-REJECT-LINE.
023100           05  FILLER                  PIC X(01) VALUE SPACES.
023200           05  FILLER                  PIC X(07) VALUE "JOB-ID:".
023300           05  RJ-JOB-ID-O             PIC X(08).
023400           05  FILLER                  PIC X(02) VALUE SPACES.
023500           05  FILLER                  PIC X(09) VALUE "REJECTED:".
023600           05  RJ-REASON-O             PIC X(52).
023700
024000       01  WS-TOTALS-HDR.
024100           05  FILLER                  PIC X(01) VALUE SPACES.
024200           05  FILLER                  PIC X(25) VALUE
024300               "CONTROL TOTALS FOR RUN".
024400
024500       01  WS-TOTALS-LINE.
024600           05  FILLER                  PIC X(05) VALUE SPACES.
024700           05  TL-LABEL-O              PIC X(24).
024800           05  TL-VALUE-O              PIC Z(6)9.
024900
025000       LINKAGE SECTION.
025100
025200       PROCEDURE DIVISION.
025300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400           PERFORM 100-MAINLINE THRU 100-EXIT
025500                   UNTIL NO-MORE-JOBS.
025600           PERFORM 900-CLEANUP THRU 900-EXIT.
025700           MOVE +0 TO RETURN-CODE.
025800           GOBACK.
025900
026000       000-HOUSEKEEPING.
026100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026200           DISPLAY "******** BEGIN JOB TOLCALC ********".
026300           ACCEPT WS-RUN-DATE-NUM FROM DATE.
026400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
026600           WRITE RESULTS-REC FROM WS-TITLE-HDR
026700               AFTER ADVANCING TOP-OF-FORM.
026800           WRITE RESULTS-REC FROM WS-BLANK-LINE
026900               AFTER ADVANCING 1.
027000           PERFORM 150-READ-CALJOBS THRU 150-EXIT.
027100           IF NO-MORE-JOBS
027200               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
027300               GO TO 1000-ABEND-RTN.
027400           IF NOT CJ-HEADER-REC
027500               MOVE "*** FIRST RECORD ON FILE IS NOT A HEADER" TO
027500-                  ABEND-REASON
027600               GO TO 1000-ABEND-RTN.
027700           PERFORM 200-NEW-JOB THRU 200-EXIT.
027800       000-EXIT.
027900           EXIT.
028000
028100       100-MAINLINE.
028200           MOVE "100-MAINLINE" TO PARA-NAME.
028300      **** READ-AHEAD LOOP - CALIB-JOB-REC ALREADY HOLDS THE NEXT     110291TGD
028400      **** RECORD OFF THE FILE WHEN WE GET HERE
028500           IF CJ-HEADER-REC
028600               PERFORM 400-JOB-BREAK THRU 400-EXIT
028700               PERFORM 200-NEW-JOB THRU 200-EXIT
028800           ELSE
028900               IF CJ-DETAIL-REC
028900-                  PERFORM 300-ACCUM-DETAIL THRU 300-EXIT
029000               ELSE
029100                   MOVE "*** INVALID RECORD TYPE ON CALJOBS" TO
029200                       ABEND-REASON
029300                   GO TO 1000-ABEND-RTN.
029400           PERFORM 150-READ-CALJOBS THRU 150-EXIT.
029500           IF NO-MORE-JOBS
029600               PERFORM 400-JOB-BREAK THRU 400-EXIT.
029700       100-EXIT.
029800           EXIT.
029900
030000       150-READ-CALJOBS.
030100           MOVE "150-READ-CALJOBS" TO PARA-NAME.
030200           READ CALJOBS-FILE INTO CALIB-JOB-REC
030300               AT END
030400               MOVE "N" TO MORE-DATA-SW
030500               GO TO 150-EXIT
030600           END-READ.
030700           IF CJ-HEADER-REC
030800               ADD +1 TO JOBS-READ.
030900           IF CJ-DETAIL-REC
031000               ADD +1 TO MEASUREMENTS-READ.
031100       150-EXIT.
031200           EXIT.
031300
031400       200-NEW-JOB.
031500           MOVE "200-NEW-JOB" TO PARA-NAME.
031600           MOVE "N" TO ERROR-FOUND-SW.
031700           MOVE ZERO TO WS-DETAIL-COUNT, WS-SUM-ERRORS.
031800           MOVE CJ-JOB-ID          TO WS-HOLD-JOB-ID.
031900           MOVE CJ-SENSOR-TYPE     TO WS-HOLD-SENSOR-TYPE.
032000           MOVE CJ-RANGE-MIN       TO WS-HOLD-RANGE-MIN.
032100           MOVE CJ-RANGE-MAX       TO WS-HOLD-RANGE-MAX.
032200           MOVE CJ-STD-UNCERTAINTY TO WS-HOLD-STD-UNCERTAINTY.
032300           MOVE CJ-TOL-TRANSMITTER TO WS-HOLD-TOL-TRANSMITTER.
032400           MOVE CJ-TOL-PLC         TO WS-HOLD-TOL-PLC.
032500           MOVE CJ-TOL-DISPLAY     TO WS-HOLD-TOL-DISPLAY.
032600           MOVE CJ-TOL-SENSOR-INPUT TO WS-HOLD-TOL-SENSOR-IN.
032700
032800      **** DEFAULT UNSUPPLIED CONSTANTS PER THE LAB'S STANDARD       010399JS
032900           IF WS-HOLD-STD-UNCERTAINTY = ZERO
033000               MOVE 000.1000 TO WS-HOLD-STD-UNCERTAINTY.
033100           IF WS-HOLD-TOL-TRANSMITTER = ZERO
033200               MOVE 000.2000 TO WS-HOLD-TOL-TRANSMITTER.
033300           IF WS-HOLD-TOL-PLC = ZERO
033400               MOVE 000.1000 TO WS-HOLD-TOL-PLC.
033500           IF WS-HOLD-TOL-DISPLAY = ZERO
033600               MOVE 000.0500 TO WS-HOLD-TOL-DISPLAY.
033700
033800           IF NOT CJ-SENSOR-VALID
033900               MOVE "Y" TO ERROR-FOUND-SW
034000               MOVE "*** INVALID SENSOR TYPE ON HEADER" TO
034100                   WS-REJECT-REASON.
034200       200-EXIT.
034300           EXIT.
034400
034500       300-ACCUM-DETAIL.
034600           MOVE "300-ACCUM-DETAIL" TO PARA-NAME.
034700           IF JOB-ERROR-FOUND
034800               GO TO 300-EXIT.
034900
035000           PERFORM 330-CHECK-DETAIL-NUMERIC THRU 330-EXIT.
035100           IF JOB-ERROR-FOUND
035200               GO TO 300-EXIT.
035300
035400           PERFORM 350-CHECK-JOBID-MATCH THRU 350-EXIT.
035500           IF JOB-ERROR-FOUND
035600               GO TO 300-EXIT.
035700
035800           ADD +1 TO WS-DETAIL-COUNT.
035900           IF WS-DETAIL-COUNT > 500
036000               MOVE "Y" TO ERROR-FOUND-SW
036100               MOVE "*** MORE THAN 500 MEASUREMENTS ON ONE JOB" TO
036200                   WS-REJECT-REASON
036300               GO TO 300-EXIT.
036400
036500           MOVE CJ-ERROR-VALUE TO WS-ERROR-ENTRY(WS-DETAIL-COUNT).
036600           ADD CJ-ERROR-VALUE TO WS-SUM-ERRORS.
036700       300-EXIT.
036800           EXIT.
036900
037000       330-CHECK-DETAIL-NUMERIC.
037100           MOVE "330-CHECK-DETAIL-NUMERIC" TO PARA-NAME.
037200           IF CJ-ERROR-VALUE IN CJ-DETAIL-BODY NOT NUMERIC
037300           OR CJ-MEASURED-VALUE NOT NUMERIC
037400               MOVE "Y" TO ERROR-FOUND-SW
037500               MOVE "*** NON-NUMERIC MEASUREMENT FIELD" TO
037600                   WS-REJECT-REASON
037700               GO TO 330-EXIT.
037800       330-EXIT.
037900           EXIT.
038000
038100       350-CHECK-JOBID-MATCH.
038200           MOVE "350-CHECK-JOBID-MATCH" TO PARA-NAME.
038300           IF CJ-JOB-ID NOT = WS-HOLD-JOB-ID
038400               MOVE "Y" TO ERROR-FOUND-SW
038500               MOVE "*** DETAIL JOB-ID DOES NOT MATCH HEADER" TO
038600                   WS-REJECT-REASON
038700               GO TO 350-EXIT.
038800       350-EXIT.
038900           EXIT.
039000
039100       400-JOB-BREAK.
039200           MOVE "400-JOB-BREAK" TO PARA-NAME.
039300           PERFORM 420-VALIDATE-JOB THRU 420-EXIT.
039400           IF JOB-ERROR-FOUND
039500               ADD +1 TO JOBS-REJECTED
039600               PERFORM 480-WRITE-REJECTION THRU 480-EXIT
039700           ELSE
039800               ADD +1 TO JOBS-PROCESSED
039900               PERFORM 440-COMPUTE-TOLERANCES THRU 440-EXIT
040000               PERFORM 460-WRITE-JOB-RESULTS THRU 460-EXIT.
040100       400-EXIT.
040200           EXIT.
040300
040400       420-VALIDATE-JOB.
040500           MOVE "420-VALIDATE-JOB" TO PARA-NAME.
040600           IF JOB-ERROR-FOUND
040700               GO TO 420-EXIT.
040800
040900           IF WS-DETAIL-COUNT = ZERO
041000               MOVE "Y" TO ERROR-FOUND-SW
041100               MOVE "*** NO VALID CALIBRATION DATA" TO
041200                   WS-REJECT-REASON
041300               GO TO 420-EXIT.
041400
041500           IF WS-DETAIL-COUNT = 1
041600               MOVE "Y" TO ERROR-FOUND-SW
041700               MOVE "*** FEWER THAN 2 MEASUREMENTS - NO STD DEV" TO
041800                   WS-REJECT-REASON
041900               GO TO 420-EXIT.
042000
042100           MOVE WS-HOLD-RANGE-MAX TO WS-SPAN.
042200           SUBTRACT WS-HOLD-RANGE-MIN FROM WS-SPAN.
042300           IF WS-SPAN < ZERO
042400               MULTIPLY WS-SPAN BY -1 GIVING WS-SPAN.
042500           IF WS-SPAN = ZERO
042600               MOVE "Y" TO ERROR-FOUND-SW
042700               MOVE "*** ZERO CALIBRATED SPAN" TO WS-REJECT-REASON
042800               GO TO 420-EXIT.
042900       420-EXIT.
043000           EXIT.
043100
043200       440-COMPUTE-TOLERANCES.
043300           MOVE "440-COMPUTE-TOLERANCES" TO PARA-NAME.
043400           PERFORM 441-COMPUTE-STD-DEV THRU 441-EXIT.
043500
043600      **** COMBINED UNCERTAINTY (GUM) - UC = SQRT(S**2 + STDUNC**2)   010399JS
043700           COMPUTE WS-SQRT-INPUT =
043800               (WS-SAMPLE-STD-DEV * WS-SAMPLE-STD-DEV) +
043900               (WS-HOLD-STD-UNCERTAINTY * WS-HOLD-STD-UNCERTAINTY).
043950           PERFORM 445-SQRT-RTN THRU 445-EXIT.
044000           COMPUTE WS-COMBINED-UNCERT ROUNDED = WS-SQRT-ESTIMATE.
044200
044300      **** EXPANDED UNCERTAINTY - COVERAGE FACTOR K=2 (~95 PERCENT)
044400           COMPUTE WS-EXPANDED-UNCERT =
044500               2 * WS-COMBINED-UNCERT.
044600
044700           PERFORM 442-DERIVE-SENSOR-TOL THRU 442-EXIT.
044800           PERFORM 443-TOTAL-CHAIN-TOL THRU 443-EXIT.
044900       440-EXIT.
045000           EXIT.
045100
045200       441-COMPUTE-STD-DEV.
045300      **** SAMPLE STANDARD DEVIATION - DIVISOR N-1, TWO-PASS OVER THE 110291TGD
045400      **** STORED ERROR TABLE, MEAN FIRST THEN SUM OF SQUARED DEVS
045500           MOVE "441-COMPUTE-STD-DEV" TO PARA-NAME.
045600           COMPUTE WS-MEAN-ERROR ROUNDED =
045700               WS-SUM-ERRORS / WS-DETAIL-COUNT.
045800
045900           MOVE ZERO TO WS-SUM-SQ-DEV.
046000           PERFORM 441A-ACCUM-SQ-DEV
046100               VARYING WS-ERROR-SUB FROM 1 BY 1
046200               UNTIL WS-ERROR-SUB > WS-DETAIL-COUNT.
046300
046400           COMPUTE WS-VARIANCE ROUNDED =
046500               WS-SUM-SQ-DEV / (WS-DETAIL-COUNT - 1).
046510           MOVE WS-VARIANCE TO WS-SQRT-INPUT.
046520           PERFORM 445-SQRT-RTN THRU 445-EXIT.
046600           COMPUTE WS-SAMPLE-STD-DEV ROUNDED = WS-SQRT-ESTIMATE.
046800       441-EXIT.
046900           EXIT.
047000
047100       441A-ACCUM-SQ-DEV.
047200           COMPUTE WS-SUM-SQ-DEV =
047300               WS-SUM-SQ-DEV +
047400               ( (WS-ERROR-ENTRY(WS-ERROR-SUB) - WS-MEAN-ERROR) *
047500                 (WS-ERROR-ENTRY(WS-ERROR-SUB) - WS-MEAN-ERROR) ).
047600
047700       442-DERIVE-SENSOR-TOL.
047800           MOVE "442-DERIVE-SENSOR-TOL" TO PARA-NAME.
047900           MOVE WS-HOLD-SENSOR-TYPE  TO ST-SENSOR-TYPE.
048000           MOVE WS-HOLD-RANGE-MIN    TO ST-RANGE-MIN.
048100           MOVE WS-HOLD-RANGE-MAX    TO ST-RANGE-MAX.
048200           MOVE WS-HOLD-TOL-SENSOR-IN TO ST-TOL-SENSOR-INPUT.
048300           CALL 'SENSTOL' USING SENSOR-TOL-REC, CALC-CALL-RET-CODE.
048400           IF CALC-CALL-RET-CODE NOT = ZERO
048500               MOVE "*** SENSTOL RETURNED A NON-ZERO RETURN CODE" TO
048500-                  ABEND-REASON
048600               GO TO 1000-ABEND-RTN.
048700           MOVE ST-TOL-SENSOR-OUT TO WS-SENSOR-TOL.
048800       442-EXIT.
048900           EXIT.
049000
049100       443-TOTAL-CHAIN-TOL.
049200      **** TOTAL CHAIN TOLERANCE - QUADRATURE SUM OF THE FOUR        080497MM
049300      **** COMPONENTS (SENSOR/TRANSMITTER/PLC/DISPLAY)
049400           MOVE "443-TOTAL-CHAIN-TOL" TO PARA-NAME.
049500           COMPUTE WS-SQRT-INPUT =
049600               (WS-SENSOR-TOL * WS-SENSOR-TOL) +
049700               (WS-HOLD-TOL-TRANSMITTER * WS-HOLD-TOL-TRANSMITTER) +
049800               (WS-HOLD-TOL-PLC * WS-HOLD-TOL-PLC) +
049900               (WS-HOLD-TOL-DISPLAY * WS-HOLD-TOL-DISPLAY).
049950           PERFORM 445-SQRT-RTN THRU 445-EXIT.
050000           COMPUTE WS-TOTAL-CHAIN ROUNDED = WS-SQRT-ESTIMATE.
050200       443-EXIT.
050300           EXIT.
050400
050410       445-SQRT-RTN.
050420      **** IN-HOUSE SQUARE ROOT - NEWTON-RAPHSON ITERATION          010399JS
050430      **** THE SHOP'S COMPILER PREDATES INTRINSIC FUNCTIONS, SO ANY
050440      **** PROGRAM NEEDING A SQUARE ROOT HAS TO CODE ITS OWN
050450           MOVE "445-SQRT-RTN" TO PARA-NAME.
050460           IF WS-SQRT-INPUT = ZERO
050470               MOVE ZERO TO WS-SQRT-ESTIMATE
050480               GO TO 445-EXIT.
050490           DIVIDE WS-SQRT-INPUT BY 2 GIVING WS-SQRT-ESTIMATE.
050492           IF WS-SQRT-ESTIMATE = ZERO
050494               MOVE 0.0001 TO WS-SQRT-ESTIMATE.
050496           PERFORM 445A-NEWTON-ITERATION
050498               VARYING WS-SQRT-SUB FROM 1 BY 1
050499               UNTIL WS-SQRT-SUB > 15.
050500       445-EXIT.
050510           EXIT.
050520
050530       445A-NEWTON-ITERATION.
050540           MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PREV.
050550           COMPUTE WS-SQRT-ESTIMATE ROUNDED =
050560               (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
050570
050580       460-WRITE-JOB-RESULTS.
050600           MOVE "460-WRITE-JOB-RESULTS" TO PARA-NAME.
050700           PERFORM 461-BUILD-JOB-LINE THRU 461-EXIT.
050800           WRITE RESULTS-REC FROM WS-JOB-LINE
050900               AFTER ADVANCING 2.
051000
051100           MOVE "STRICT TOLERANCE (K=2)" TO RL-LABEL-O.
051200           COMPUTE WS-TOL-STRICT ROUNDED = WS-EXPANDED-UNCERT.
051300           MOVE WS-TOL-STRICT TO RL-VALUE-O.
051400           WRITE RESULTS-REC FROM WS-RESULT-LINE
051500               AFTER ADVANCING 1.
051600
051700           MOVE "PRACTICAL TOLERANCE" TO RL-LABEL-O.
051800           COMPUTE WS-TOL-PRACTICAL ROUNDED =
051900               WS-EXPANDED-UNCERT + 0.05.
052000           MOVE WS-TOL-PRACTICAL TO RL-VALUE-O.
052100           WRITE RESULTS-REC FROM WS-RESULT-LINE
052200               AFTER ADVANCING 1.
052300
052400           MOVE "PERCENT OF SPAN" TO RL-LABEL-O.
052500           COMPUTE WS-TOL-PCT-OF-SPAN ROUNDED =
052600               (WS-EXPANDED-UNCERT / WS-SPAN) * 100.
052700           MOVE WS-TOL-PCT-OF-SPAN TO RL-VALUE-O.
052800           WRITE RESULTS-REC FROM WS-RESULT-LINE
052900               AFTER ADVANCING 1.
053000
053100           MOVE "TOTAL CHAIN TOLERANCE" TO RL-LABEL-O.
053200           MOVE WS-TOTAL-CHAIN TO RL-VALUE-O.
053300           WRITE RESULTS-REC FROM WS-RESULT-LINE
053400               AFTER ADVANCING 1.
053500           WRITE RESULTS-REC FROM WS-BLANK-LINE
053600               AFTER ADVANCING 1.
053700       460-EXIT.
053800           EXIT.
053900
054000       461-BUILD-JOB-LINE.
054100           MOVE WS-HOLD-JOB-ID TO JL-JOB-ID-O.
054200           EVALUATE WS-HOLD-SENSOR-TYPE
054300               WHEN "T" MOVE "TEMPERATURE" TO JL-SENSOR-NAME-O
054400               WHEN "P" MOVE "PRESSURE"    TO JL-SENSOR-NAME-O
054500               WHEN "C" MOVE "FLOW"        TO JL-SENSOR-NAME-O
054600               WHEN "V" MOVE "SPEED"       TO JL-SENSOR-NAME-O
054700               WHEN OTHER MOVE "UNKNOWN"   TO JL-SENSOR-NAME-O
054800           END-EVALUATE.
054900           MOVE WS-HOLD-RANGE-MIN TO JL-RANGE-MIN-O.
055000           MOVE WS-HOLD-RANGE-MAX TO JL-RANGE-MAX-O.
055100           MOVE WS-DETAIL-COUNT  TO JL-N-O.
055200       461-EXIT.
055300           EXIT.
055400
055500       480-WRITE-REJECTION.
055600           MOVE "480-WRITE-REJECTION" TO PARA-NAME.
055700           MOVE WS-HOLD-JOB-ID TO RJ-JOB-ID-O.
055800           MOVE WS-REJECT-REASON TO RJ-REASON-O.
055900           WRITE RESULTS-REC FROM WS-REJECT-LINE
056000               AFTER ADVANCING 2.
056100           WRITE RESULTS-REC FROM WS-BLANK-LINE
056200               AFTER ADVANCING 1.
056300       480-EXIT.
056400           EXIT.
056500
056600       800-OPEN-FILES.
056700           MOVE "800-OPEN-FILES" TO PARA-NAME.
056800           OPEN INPUT CALJOBS-FILE.
056900           OPEN OUTPUT RESULTS-FILE, SYSOUT.
057000       800-EXIT.
057100           EXIT.
057200
057300       850-CLOSE-FILES.
057400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
057500           CLOSE CALJOBS-FILE, RESULTS-FILE, SYSOUT.
057600       850-EXIT.
057700           EXIT.
057800
057900       900-CLEANUP.
058000           MOVE "900-CLEANUP" TO PARA-NAME.
058100           PERFORM 950-WRITE-TOTALS THRU 950-EXIT.
058200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058300           DISPLAY "** JOBS READ **".
058400           DISPLAY JOBS-READ.
058500           DISPLAY "** JOBS PROCESSED **".
058600           DISPLAY JOBS-PROCESSED.
058700           DISPLAY "** JOBS REJECTED **".
058800           DISPLAY JOBS-REJECTED.
058900           DISPLAY "** MEASUREMENTS READ **".
059000           DISPLAY MEASUREMENTS-READ.
059100           DISPLAY "******** NORMAL END OF JOB TOLCALC ********".
059200       900-EXIT.
059300           EXIT.
059400
059500       950-WRITE-TOTALS.
059600           MOVE "950-WRITE-TOTALS" TO PARA-NAME.
059700           WRITE RESULTS-REC FROM WS-BLANK-LINE
059800               AFTER ADVANCING 2.
059900           WRITE RESULTS-REC FROM WS-TOTALS-HDR
060000               AFTER ADVANCING 1.
060100
060200           MOVE "JOBS READ"       TO TL-LABEL-O.
060300           MOVE JOBS-READ         TO TL-VALUE-O.
060400           WRITE RESULTS-REC FROM WS-TOTALS-LINE
060500               AFTER ADVANCING 1.
060600
060700           MOVE "JOBS PROCESSED"  TO TL-LABEL-O.
060800           MOVE JOBS-PROCESSED    TO TL-VALUE-O.
060900           WRITE RESULTS-REC FROM WS-TOTALS-LINE
061000               AFTER ADVANCING 1.
061100
061200           MOVE "JOBS REJECTED"   TO TL-LABEL-O.
061300           MOVE JOBS-REJECTED     TO TL-VALUE-O.
061400           WRITE RESULTS-REC FROM WS-TOTALS-LINE
061500               AFTER ADVANCING 1.
061600
061700           MOVE "MEASUREMENTS READ" TO TL-LABEL-O.
061800           MOVE MEASUREMENTS-READ TO TL-VALUE-O.
061900           WRITE RESULTS-REC FROM WS-TOTALS-LINE
062000               AFTER ADVANCING 1.
062100       950-EXIT.
062200           EXIT.
062300
062350       970-DUMP-RESULT.
062360      **** DIAGNOSTIC ONLY - INVOKED FROM DEBUG LINE MODE, NOT CALLED  061111TGD
062370      **** IN NORMAL PRODUCTION FLOW.  SAME PURPOSE AS SENSTOL'S
062380      **** 900-DUMP-CONSTS - A QUICK RAW LOOK AT THE JOB'S FIGURES
062390      **** AND ERROR TABLE WHEN THE REPORT LINE ITSELF IS SUSPECT
062400           DISPLAY "TOLCALC RESULT FIGURES " WS-RESULT-FIGURES-RAW.
062410           DISPLAY "TOLCALC ERROR TABLE(1) " WS-ERROR-ENTRY-X(1).
062420       970-EXIT.
062430           EXIT.
062440
062500       1000-ABEND-RTN.
062600           WRITE SYSOUT-REC FROM ABEND-REC.
062700           DISPLAY "TOLCALC JOB IN FLIGHT   " WS-HOLD-HEADER-RAW.
062800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062900           DISPLAY "*** ABNORMAL END OF JOB - TOLCALC ***" UPON
062900-             CONSOLE.
063000           DIVIDE ZERO-VAL INTO ONE-VAL.
